000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     MPMDRV0.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   CORPORATE SYSTEMS DIVISION.
000700 DATE-WRITTEN.   15 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH DRIVER FOR THE MPM NETWORK
001200*               PROJECT SCHEDULING RUN.  IT READS THE TASKS
001300*               FILE INTO THE TASK WORK TABLE, CALLS THE TASK
001400*               VALIDATOR, THE MPM FORWARD/BACKWARD PASS
001500*               CALCULATOR AND THE REPORT BUILDER IN SEQUENCE,
001600*               AND STOPS THE RUN IF VALIDATION FAILS.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002200*----------------------------------------------------------------*
002300*  15/03/1988  RKT  MPM-0001  INITIAL VERSION - NETWORK REPORT
002400*                             REQUESTED BY PROJECT OFFICE.
002500*----------------------------------------------------------------*
002600*  02/11/1988  RKT  MPM-0002  PROJECT OFFICE ASKED FOR THE RUN
002700*                             TO STOP WITH A MESSAGE RATHER THAN
002800*                             ABEND WHEN THE TASK FILE IS EMPTY.
002900*----------------------------------------------------------------*
003000*  19/07/1991  MWT  MPM-0009  ADDED DISPLAY OF VALIDATION ERROR
003100*                             TEXT TO OPERATOR CONSOLE BEFORE
003200*                             THE RUN IS STOPPED.
003300*----------------------------------------------------------------*
003400*  23/01/1996  SLH  MPM-0014  MAX TASK COUNT RAISED FROM 50 TO
003500*                             100 PER REQUEST R-1996-004.
003600*----------------------------------------------------------------*
003700*  08/09/1998  ACN  MPM-Y2K1  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003800*                             FIELDS ON THE TASKS FILE, NO CODE
003900*                             CHANGE REQUIRED.  LOGGED FOR THE
004000*                             Y2K PROGRAMME SIGN-OFF ONLY.
004100*----------------------------------------------------------------*
004200*  11/02/2003  JDZ  MPM-0021  CLOSE-FILE ERROR ON MPM-TASKS-FILE
004300*                             WAS FALLING THROUGH SILENTLY -
004400*                             NOW DISPLAYS FILE STATUS.
004500*----------------------------------------------------------------*
004600*  27/06/2006  PKS  MPM-0027  REPORT FILE FD MOVED OUT OF THIS
004700*                             PROGRAM AND INTO MPMRPT, WHICH
004800*                             OWNS THE OPEN/WRITE/CLOSE FOR IT.
004900*----------------------------------------------------------------*
004910*  14/06/2012  DCL  MPM-0032  DATA ADMINISTRATION AUDIT FOUND
004920*                             RULE V3 IN MPMVTSK WAS NEVER
004930*                             CATCHING A NON-NUMERIC DURATION -
004940*                             BY THE TIME IT RUNS, MT-TASK-DUR
004950*                             IS ALREADY PACKED INTO WT-DUR AND
004960*                             TESTS NUMERIC REGARDLESS.  NOW
004970*                             TEST THE RAW MT-TASK-DUR HERE, AT
004980*                             LOAD TIME, AND CARRY THE RESULT
004990*                             FORWARD IN WT-DUR-VALID.  SEE ALSO
004992*                             MPMLINK AND MPMVTSK.
004995*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF
006100                   UPSI-1 IS UPSI-SWITCH-1
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT MPM-TASKS-FILE  ASSIGN TO DATABASE-MPMTASK
006800            ORGANIZATION    IS SEQUENTIAL
006900            FILE STATUS     IS WK-C-FILE-STATUS.
007000*
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  MPM-TASKS-FILE
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS MPM-TASK-RECORD.
008000     COPY MPMTREC.
008100*
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM MPMDRV0    **".
008700*
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01    WK-C-COMMON.
009000 COPY MPMCMWS.
009100 COPY MPMLINK.
009200*
009300 77  WK-N-SUB                        PIC 9(03) COMP VALUE ZERO.
009400*                                    TASK TABLE SUBSCRIPT
009500 77  WK-N-PSUB                       PIC 9(02) COMP VALUE ZERO.
009600*                                    PREDECESSOR TABLE SUBSCRIPT
009700*
009800 EJECT
009900*****************
010000 LINKAGE SECTION.
010100*****************
010200*    NONE - MPMDRV0 IS THE BATCH MAIN PROGRAM, IT IS NOT CALLED.
010300 EJECT
010400************************
010500 PROCEDURE DIVISION.
010600************************
010700 MAIN-MODULE.
010800     PERFORM A000-INITIALIZE-PROCESSING
010900        THRU A099-INITIALIZE-PROCESSING-EX.
011000     PERFORM B000-LOAD-TASK-RECORDS
011100        THRU B099-LOAD-TASK-RECORDS-EX.
011200     PERFORM C000-VALIDATE-TASK-DATA
011300        THRU C099-VALIDATE-TASK-DATA-EX.
011400     IF  MPM-VALID-OK
011500         PERFORM D000-CALCULATE-SCHEDULE
011600            THRU D099-CALCULATE-SCHEDULE-EX
011700         PERFORM E000-BUILD-REPORT
011800            THRU E099-BUILD-REPORT-EX
011900     ELSE
012000         DISPLAY "MPMDRV0 - TASK DATA VALIDATION FAILED"
012100         DISPLAY MPM-VALID-MESSAGE
012200     END-IF.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z099-END-PROGRAM-ROUTINE-EX.
012500     STOP RUN.
012600*
012700*---------------------------------------------------------------*
012800 A000-INITIALIZE-PROCESSING.
012900*---------------------------------------------------------------*
013000     OPEN    INPUT MPM-TASKS-FILE.
013100     IF      NOT WK-C-SUCCESSFUL
013200             DISPLAY "MPMDRV0 - OPEN FILE ERROR - MPM-TASKS-FILE"
013300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400             GO TO Y900-ABNORMAL-TERMINATION
013500     END-IF.
013600     MOVE    ZERO                TO    MPM-TASK-COUNT.
013700     MOVE    "Y"                 TO    MPM-VALID-STATUS.
013800     MOVE    SPACES              TO    MPM-VALID-MESSAGE.
013900*
014000 A099-INITIALIZE-PROCESSING-EX.
014100     EXIT.
014200*
014300*---------------------------------------------------------------*
014400*    READ-AHEAD LOOP - FALLS THROUGH TO B099 AT END OF FILE     *
014500*---------------------------------------------------------------*
014600 B000-LOAD-TASK-RECORDS.
014700     READ    MPM-TASKS-FILE.
014800     IF      WK-C-END-OF-FILE
014900             GO TO B099-LOAD-TASK-RECORDS-EX
015000     END-IF.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "MPMDRV0 - READ ERROR - MPM-TASKS-FILE"
015300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400             GO TO Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600*
015700 B010-BUILD-TABLE-ENTRY.
015800     ADD     1                   TO    MPM-TASK-COUNT.
015900     SET     MPM-TASK-IDX        TO    MPM-TASK-COUNT.
016000     MOVE    MT-TASK-NAME        TO    WT-NAME (MPM-TASK-IDX).
016010*                                 MPM-0032 - MT-TASK-DUR MUST BE
016020*                                 TESTED FOR NUMERIC HERE, BEFORE
016030*                                 IT IS CONVERTED TO THE PACKED
016040*                                 WT-DUR BELOW - A COMP-3 FIELD
016050*                                 TESTS NUMERIC EVEN WHEN LOADED
016060*                                 FROM A GARBLED SOURCE, SO RULE
016070*                                 V3 IN MPMVTSK CANNOT DETECT A
016080*                                 BAD VALUE FROM WT-DUR ALONE.
016090     IF      MT-TASK-DUR NUMERIC
016100             MOVE "Y"            TO    WT-DUR-VALID (MPM-TASK-IDX)
016110             MOVE MT-TASK-DUR    TO    WT-DUR       (MPM-TASK-IDX)
016120     ELSE
016130             MOVE "N"            TO    WT-DUR-VALID (MPM-TASK-IDX)
016140             MOVE ZERO           TO    WT-DUR       (MPM-TASK-IDX)
016150     END-IF.
016200     MOVE    MT-PRED-COUNT       TO    WT-PRED-CNT (MPM-TASK-IDX).
016300     MOVE    ZERO                TO    WT-EST   (MPM-TASK-IDX)
016400                                       WT-LST   (MPM-TASK-IDX)
016500                                       WT-SLACK (MPM-TASK-IDX)
016600                                       WT-IN-DEG (MPM-TASK-IDX).
016700     MOVE    "N"                 TO    WT-CRIT (MPM-TASK-IDX).
016800     PERFORM B020-CLEAR-PRED-ENTRY
016900        THRU B020-CLEAR-PRED-ENTRY-EX
017000        VARYING WK-N-PSUB FROM 1 BY 1
017100          UNTIL WK-N-PSUB > 10.
017200     IF      MT-PRED-COUNT > 0
017300             PERFORM B030-MOVE-PRED-NAME
017400                THRU B030-MOVE-PRED-NAME-EX
017500                VARYING WK-N-PSUB FROM 1 BY 1
017600                  UNTIL WK-N-PSUB > MT-PRED-COUNT
017700     END-IF.
017800     GO TO B000-LOAD-TASK-RECORDS.
017900*
018000 B020-CLEAR-PRED-ENTRY.
018100     MOVE    SPACES     TO    WT-PRED-NAME (MPM-TASK-IDX, WK-N-PSUB).
018200     MOVE    ZERO       TO    WT-PRED-IDX  (MPM-TASK-IDX, WK-N-PSUB).
018300*
018400 B020-CLEAR-PRED-ENTRY-EX.
018500     EXIT.
018600*
018700 B030-MOVE-PRED-NAME.
018800     MOVE    MT-PRED-NAME (WK-N-PSUB)
018900                        TO    WT-PRED-NAME (MPM-TASK-IDX, WK-N-PSUB).
019000*
019100 B030-MOVE-PRED-NAME-EX.
019200     EXIT.
019300*
019400 B099-LOAD-TASK-RECORDS-EX.
019500     EXIT.
019600*
019700*---------------------------------------------------------------*
019800 C000-VALIDATE-TASK-DATA.
019900*---------------------------------------------------------------*
020000     CALL    "MPMVTSK"           USING MPM-LINK-AREA.
020100*
020200 C099-VALIDATE-TASK-DATA-EX.
020300     EXIT.
020400*
020500*---------------------------------------------------------------*
020600 D000-CALCULATE-SCHEDULE.
020700*---------------------------------------------------------------*
020800     CALL    "MPMCALC"           USING MPM-LINK-AREA.
020900*
021000 D099-CALCULATE-SCHEDULE-EX.
021100     EXIT.
021200*
021300*---------------------------------------------------------------*
021400 E000-BUILD-REPORT.
021500*---------------------------------------------------------------*
021600     CALL    "MPMRPT"            USING MPM-LINK-AREA.
021700*
021800 E099-BUILD-REPORT-EX.
021900     EXIT.
022000*
022100*---------------------------------------------------------------*
022200*                   PROGRAM SUBROUTINE                          *
022300*---------------------------------------------------------------*
022400 Y900-ABNORMAL-TERMINATION.
022500     PERFORM Z000-END-PROGRAM-ROUTINE
022600        THRU Z099-END-PROGRAM-ROUTINE-EX.
022700     STOP RUN.
022800*
022900 Z000-END-PROGRAM-ROUTINE.
023000     CLOSE   MPM-TASKS-FILE.
023100     IF      NOT WK-C-SUCCESSFUL
023200             DISPLAY "MPMDRV0 - CLOSE FILE ERROR - MPM-TASKS-FILE"
023300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400     END-IF.
023500*
023600 Z099-END-PROGRAM-ROUTINE-EX.
023700     EXIT.
023800*
023900******************************************************************
024000*                      END OF PROGRAM MPMDRV0                   *
024100******************************************************************
