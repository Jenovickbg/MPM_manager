000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     MPMCALC.
000500 AUTHOR.         M WEE TL.
000600 INSTALLATION.   CORPORATE SYSTEMS DIVISION.
000700 DATE-WRITTEN.   29 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE MPM FORWARD
001200*               AND BACKWARD PASS OVER THE TASK TABLE VALIDATED
001300*               BY MPMVTSK.  COMPUTES EST, LST AND SLACK FOR
001400*               EVERY TASK, THE OVERALL PROJECT DURATION, AND
001500*               BUILDS THE CRITICAL PATH.  DOES NO FILE I/O.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002100*----------------------------------------------------------------*
002200*  29/03/1988  MWT  MPM-0001  INITIAL VERSION.
002300*----------------------------------------------------------------*
002400*  02/11/1988  MWT  MPM-0002  BACKWARD PASS WAS NOT BOUNDED -
002500*                             A BAD TASK FILE COULD LOOP
002600*                             FOREVER.  CAPPED AT 2 TIMES THE
002700*                             TASK COUNT AND ADDED AN EARLY
002800*                             EXIT WHEN A SWEEP CHANGES NOTHING.
002900*----------------------------------------------------------------*
003000*  23/01/1996  SLH  MPM-0014  MAX TASK COUNT RAISED FROM 50 TO
003100*                             100 TO MATCH MPMLINK.
003200*----------------------------------------------------------------*
003300*  08/09/1998  ACN  MPM-Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS
003400*                             IN THIS PROGRAM, NO CODE CHANGE
003500*                             REQUIRED.  LOGGED FOR THE Y2K
003600*                             PROGRAMME SIGN-OFF ONLY.
003700*----------------------------------------------------------------*
003800*  11/02/2003  JDZ  MPM-0022  SLACK COMPARISON CHANGED FROM AN
003900*                             EXACT EQUALITY TEST TO THE 0.001
004000*                             TOLERANCE BAND AFTER A RASH OF
004100*                             TASKS WITH SLACK OF 0.004 WERE NOT
004200*                             FLAGGED CRITICAL.
004210*----------------------------------------------------------------*
004220*  14/06/2012  DCL  MPM-0034  DATA ADMINISTRATION AUDIT FOUND
004230*                             WK-N-PSUB DECLARED PIC 9(02) COMP
004240*                             (A PREDECESSOR TABLE SUBSCRIPT, 0-10)
004250*                             BUT REUSED IN D040/D050 AND AGAIN IN
004260*                             F030/F040 AS A SCAN SUBSCRIPT OVER
004270*                             THE WHOLE TASK TABLE, WHICH RUNS TO
004280*                             MPM-TASK-COUNT OF 100 - A 2-DIGIT
004290*                             COMP FIELD CANNOT HOLD 100 AND WOULD
004295*                             WRAP BEFORE THE VARYING LOOP'S
004296*                             UNTIL TEST COULD FIRE ON A FULL
004297*                             100-TASK LOAD.  WIDENED TO 9(03)
004298*                             COMP TO MATCH MPM-TASK-COUNT.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500*
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200*    NONE - MPMCALC DOES NO FILE I/O OF ITS OWN.
006300*
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM MPMCALC    **".
006900*
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 77  WK-N-NODE                       PIC 9(03) COMP VALUE ZERO.
007200*                                    TASK TABLE SUBSCRIPT
007300 77  WK-N-SUCC                       PIC 9(03) COMP VALUE ZERO.
007400*                                    SUCCESSOR SEARCH SUBSCRIPT
007500 77  WK-N-PSUB                       PIC 9(03) COMP VALUE ZERO.
007600*                                    PREDECESSOR TABLE SUBSCRIPT -
007610*                                    WIDENED TO 3 DIGITS BY MPM-0034,
007620*                                    SEE THE CHANGE LOG - D040/D050
007630*                                    AND F030/F040 BELOW BOTH REUSE
007640*                                    IT AS A SCAN SUBSCRIPT OVER THE
007650*                                    WHOLE TASK TABLE, WHICH CAN RUN
007660*                                    TO MPM-TASK-COUNT OF 100
007700 77  WK-N-READY                      PIC 9(03) COMP VALUE ZERO.
007800*                                    NEXT ZERO-IN-DEGREE TASK
007900*                                    FOUND BY B020
008000 77  WK-N-PROCESSED                  PIC 9(03) COMP VALUE ZERO.
008100*                                    COUNT OF TASKS GIVEN AN EST
008200*                                    SO FAR BY THE FORWARD PASS
008300 77  WK-N-SWEEP                      PIC 9(03) COMP VALUE ZERO.
008400*                                    BACKWARD PASS SWEEP COUNTER
008500 77  WK-N-MAX-SWEEP                  PIC 9(03) COMP VALUE ZERO.
008600*                                    2 TIMES MPM-TASK-COUNT
008700 77  WK-N-CRIT-IDX                   PIC 9(03) COMP VALUE ZERO.
008800*                                    NEXT FREE CRITICAL-PATH SLOT
008900 01  WK-C-CHANGED-SW                 PIC X(01) VALUE "N".
009000     88  WK-SWEEP-CHANGED                      VALUE "Y".
009100     88  WK-SWEEP-UNCHANGED                    VALUE "N".
009200 01  WK-X-CANDIDATE                  PIC S9(07)V99 COMP-3.
009300*                                    CANDIDATE EST/LST UNDER TEST
009400 01  WK-X-LOW                        PIC S9(07)V99 COMP-3.
009500*                                    RUNNING LOW VALUE FOR LST
009600 01  WK-X-TOLERANCE                  PIC S9(05)V999 COMP-3
009700                                      VALUE 0.001.
009800*                                    CHANGED/CRITICAL COMPARE
009900*                                    TOLERANCE - SEE RULE R7
010000 01  WK-X-DIFF                       PIC S9(07)V999 COMP-3.
010100*                                    WORKING DIFFERENCE FOR THE
010200*                                    TOLERANCE COMPARE
010300*
010400 EJECT
010500*****************
010600 LINKAGE SECTION.
010700*****************
010800 COPY MPMLINK.
010900*
011000 EJECT
011100****************************************
011200 PROCEDURE DIVISION USING MPM-LINK-AREA.
011300****************************************
011400 MAIN-MODULE.
011500     PERFORM A000-INITIALIZE-TABLE
011600        THRU A099-INITIALIZE-TABLE-EX.
011700     PERFORM B000-FORWARD-PASS
011800        THRU B099-FORWARD-PASS-EX.
011900     PERFORM C000-PROJECT-DURATION
012000        THRU C099-PROJECT-DURATION-EX.
012100     PERFORM D000-BACKWARD-PASS
012200        THRU D099-BACKWARD-PASS-EX.
012300     PERFORM E000-SLACK-AND-CRITICAL
012400        THRU E099-SLACK-AND-CRITICAL-EX.
012500     PERFORM F000-BUILD-CRITICAL-PATH
012600        THRU F099-BUILD-CRITICAL-PATH-EX.
012700     GOBACK.
012800*
012900*---------------------------------------------------------------*
013000*    SET THE IN-DEGREE OF EACH TASK TO ITS PREDECESSOR COUNT -   *
013100*    A TASK WITH NO PREDECESSORS IS IMMEDIATELY PROCESSABLE.     *
013200*---------------------------------------------------------------*
013300 A000-INITIALIZE-TABLE.
013400     PERFORM A010-INITIALIZE-ONE-TASK
013500        THRU A010-INITIALIZE-ONE-TASK-EX
013600        VARYING WK-N-NODE FROM 1 BY 1
013700          UNTIL WK-N-NODE > MPM-TASK-COUNT.
013800*
013900 A099-INITIALIZE-TABLE-EX.
014000     EXIT.
014100*
014200 A010-INITIALIZE-ONE-TASK.
014300     MOVE    WT-PRED-CNT (WK-N-NODE) TO WT-IN-DEG (WK-N-NODE).
014400     MOVE    ZERO        TO    WT-EST (WK-N-NODE).
014500     MOVE    ZERO        TO    WT-LST (WK-N-NODE).
014600     MOVE    ZERO        TO    WT-SLACK (WK-N-NODE).
014700     MOVE    "N"         TO    WT-CRIT (WK-N-NODE).
014800*
014900 A010-INITIALIZE-ONE-TASK-EX.
015000     EXIT.
015100*
015200*---------------------------------------------------------------*
015300*    RULES R1/R2 - FORWARD PASS.  EACH SWEEP THROUGH B020        *
015400*    PICKS UP THE NEXT UNPROCESSED TASK WHOSE IN-DEGREE HAS      *
015500*    DROPPED TO ZERO, GIVES IT ITS EST, AND PROPAGATES THAT      *
015600*    EST FORWARD TO EVERY TASK THAT NAMES IT AS A PREDECESSOR -  *
015700*    THE TABLE IS SCANNED FOR SUCH SUCCESSORS RATHER THAN        *
015800*    KEPT IN A SEPARATE SUCCESSOR TABLE, SINCE A TASK MAY BE     *
015900*    PREDECESSOR TO FAR MORE THAN THE 10 PREDECESSOR SLOTS       *
016000*    ANY ONE TASK ENTRY CARRIES.                                 *
016100*---------------------------------------------------------------*
016200 B000-FORWARD-PASS.
016300     MOVE    ZERO                TO    WK-N-PROCESSED.
016400     PERFORM B010-FORWARD-PASS-SWEEP
016500        THRU B010-FORWARD-PASS-SWEEP-EX
016600        UNTIL WK-N-PROCESSED >= MPM-TASK-COUNT.
016700*
016800 B099-FORWARD-PASS-EX.
016900     EXIT.
017000*
017100 B010-FORWARD-PASS-SWEEP.
017200     MOVE    ZERO                TO    WK-N-READY.
017300     PERFORM B020-FIND-READY-TASK
017400        THRU B020-FIND-READY-TASK-EX
017500        VARYING WK-N-NODE FROM 1 BY 1
017600          UNTIL WK-N-NODE > MPM-TASK-COUNT
017700             OR WK-N-READY NOT = ZERO.
017800     IF      WK-N-READY = ZERO
017900*                                RING CAN'T HAPPEN - MPMVTSK
018000*                                ALREADY REJECTED CYCLES - BUT
018100*                                STOP THE SWEEP RATHER THAN
018200*                                LOOP FOREVER IF IT EVER DOES
018300             MOVE MPM-TASK-COUNT TO WK-N-PROCESSED
018400             GO TO B010-FORWARD-PASS-SWEEP-EX
018500     END-IF.
018600*                                MARK THIS TASK PROCESSED BY
018700*                                FORCING ITS IN-DEGREE TO 999 -
018800*                                A VALUE B020 WILL NEVER TREAT
018900*                                AS READY AGAIN, SO NO SEPARATE
019000*                                PROCESSED-FLAG TABLE IS NEEDED
019100     MOVE    999                 TO    WT-IN-DEG (WK-N-READY).
019200     PERFORM B030-PROPAGATE-EST
019300        THRU B030-PROPAGATE-EST-EX
019400        VARYING WK-N-SUCC FROM 1 BY 1
019500          UNTIL WK-N-SUCC > MPM-TASK-COUNT.
019600     ADD     1                   TO    WK-N-PROCESSED.
019700*
019800 B010-FORWARD-PASS-SWEEP-EX.
019900     EXIT.
020000*
020100 B020-FIND-READY-TASK.
020200     IF      WT-IN-DEG (WK-N-NODE) = ZERO
020300        AND  WT-IN-DEG (WK-N-NODE) NOT = 999
020400             MOVE WK-N-NODE      TO    WK-N-READY
020500     END-IF.
020600*
020700 B020-FIND-READY-TASK-EX.
020800     EXIT.
020900*
021000 B030-PROPAGATE-EST.
021100     IF      WK-N-SUCC = WK-N-READY
021200             GO TO B030-PROPAGATE-EST-EX
021300     END-IF.
021400     PERFORM B040-CHECK-ONE-PRED-LINK
021500        THRU B040-CHECK-ONE-PRED-LINK-EX
021600        VARYING WK-N-PSUB FROM 1 BY 1
021700          UNTIL WK-N-PSUB > WT-PRED-CNT (WK-N-SUCC).
021800*
021900 B030-PROPAGATE-EST-EX.
022000     EXIT.
022100*
022200 B040-CHECK-ONE-PRED-LINK.
022300     IF      WT-PRED-IDX (WK-N-SUCC, WK-N-PSUB) NOT = WK-N-READY
022400             GO TO B040-CHECK-ONE-PRED-LINK-EX
022500     END-IF.
022600     COMPUTE WK-X-CANDIDATE =
022700             WT-EST (WK-N-READY) + WT-DUR (WK-N-READY).
022800     IF      WK-X-CANDIDATE > WT-EST (WK-N-SUCC)
022900             MOVE WK-X-CANDIDATE TO WT-EST (WK-N-SUCC)
023000     END-IF.
023100     SUBTRACT 1 FROM WT-IN-DEG (WK-N-SUCC).
023200*
023300 B040-CHECK-ONE-PRED-LINK-EX.
023400     EXIT.
023500*
023600*---------------------------------------------------------------*
023700*    RULE R3 - PROJECT DURATION IS THE LARGEST EST + DUR.        *
023800*---------------------------------------------------------------*
023900 C000-PROJECT-DURATION.
024000     MOVE    ZERO                TO    MPM-PROJECT-DUR.
024100     PERFORM C010-CHECK-ONE-TASK-DUR
024200        THRU C010-CHECK-ONE-TASK-DUR-EX
024300        VARYING WK-N-NODE FROM 1 BY 1
024400          UNTIL WK-N-NODE > MPM-TASK-COUNT.
024500*
024600 C099-PROJECT-DURATION-EX.
024700     EXIT.
024800*
024900 C010-CHECK-ONE-TASK-DUR.
025000     COMPUTE WK-X-CANDIDATE =
025100             WT-EST (WK-N-NODE) + WT-DUR (WK-N-NODE).
025200     IF      WK-X-CANDIDATE > MPM-PROJECT-DUR
025300             MOVE WK-X-CANDIDATE TO MPM-PROJECT-DUR
025400     END-IF.
025500*
025600 C010-CHECK-ONE-TASK-DUR-EX.
025700     EXIT.
025800*
025900*---------------------------------------------------------------*
026000*    RULES R4/R5 - BACKWARD PASS.  EVERY LST STARTS AT THE       *
026100*    PROJECT DURATION AND IS PULLED DOWN BY REPEATED SWEEPS -    *
026200*    A TASK'S SUCCESSORS ARE FOUND BY THE SAME ON-THE-FLY        *
026300*    TABLE SCAN USED BY THE FORWARD PASS.  BOUNDED AT 2 TIMES    *
026400*    THE TASK COUNT, STOPPING EARLY WHEN A SWEEP CHANGES         *
026500*    NOTHING BY MORE THAN THE 0.001 TOLERANCE.                   *
026600*---------------------------------------------------------------*
026700 D000-BACKWARD-PASS.
026800     PERFORM D010-INIT-ONE-LST
026900        THRU D010-INIT-ONE-LST-EX
027000        VARYING WK-N-NODE FROM 1 BY 1
027100          UNTIL WK-N-NODE > MPM-TASK-COUNT.
027200     COMPUTE WK-N-MAX-SWEEP = MPM-TASK-COUNT * 2.
027300     MOVE    ZERO                TO    WK-N-SWEEP.
027400     MOVE    "Y"                 TO    WK-C-CHANGED-SW.
027500     PERFORM D020-BACKWARD-SWEEP
027600        THRU D020-BACKWARD-SWEEP-EX
027700        UNTIL WK-N-SWEEP >= WK-N-MAX-SWEEP
027800           OR WK-SWEEP-UNCHANGED.
027900*
028000 D099-BACKWARD-PASS-EX.
028100     EXIT.
028200*
028300 D010-INIT-ONE-LST.
028400     MOVE    MPM-PROJECT-DUR     TO    WT-LST (WK-N-NODE).
028500*
028600 D010-INIT-ONE-LST-EX.
028700     EXIT.
028800*
028900 D020-BACKWARD-SWEEP.
029000     ADD     1                   TO    WK-N-SWEEP.
029100     MOVE    "N"                 TO    WK-C-CHANGED-SW.
029200     PERFORM D030-BACKWARD-ONE-TASK
029300        THRU D030-BACKWARD-ONE-TASK-EX
029400        VARYING WK-N-NODE FROM 1 BY 1
029500          UNTIL WK-N-NODE > MPM-TASK-COUNT.
029600*
029700 D020-BACKWARD-SWEEP-EX.
029800     EXIT.
029900*
030000 D030-BACKWARD-ONE-TASK.
030100     MOVE    MPM-PROJECT-DUR     TO    WK-X-LOW.
030200     MOVE    ZERO                TO    WK-N-SUCC.
030300     PERFORM D040-CHECK-ONE-SUCCESSOR
030400        THRU D040-CHECK-ONE-SUCCESSOR-EX
030500        VARYING WK-N-PSUB FROM 1 BY 1
030600          UNTIL WK-N-PSUB > MPM-TASK-COUNT.
030700     IF      WK-N-SUCC = ZERO
030800             COMPUTE WK-X-CANDIDATE =
030900                     MPM-PROJECT-DUR - WT-DUR (WK-N-NODE)
031000     ELSE
031100             COMPUTE WK-X-CANDIDATE =
031200                     WK-X-LOW - WT-DUR (WK-N-NODE)
031300     END-IF.
031400     COMPUTE WK-X-DIFF = WT-LST (WK-N-NODE) - WK-X-CANDIDATE.
031500     IF      WK-X-DIFF < ZERO
031600             COMPUTE WK-X-DIFF = ZERO - WK-X-DIFF
031700     END-IF.
031800     IF      WK-X-DIFF > WK-X-TOLERANCE
031900             MOVE WK-X-CANDIDATE TO WT-LST (WK-N-NODE)
032000             MOVE "Y"            TO    WK-C-CHANGED-SW
032100     END-IF.
032200*
032300 D030-BACKWARD-ONE-TASK-EX.
032400     EXIT.
032500*
032600*    WK-N-PSUB IS REUSED HERE AS A SCAN SUBSCRIPT OVER THE       *
032700*    WHOLE TABLE, LOOKING FOR TASKS THAT NAME WK-N-NODE AS A     *
032800*    PREDECESSOR - I.E. ITS SUCCESSORS.                         *
032900 D040-CHECK-ONE-SUCCESSOR.
033000     IF      WK-N-PSUB = WK-N-NODE
033100             GO TO D040-CHECK-ONE-SUCCESSOR-EX
033200     END-IF.
033300     PERFORM D050-SCAN-PRED-LIST
033400        THRU D050-SCAN-PRED-LIST-EX
033500        VARYING WK-N-PROCESSED FROM 1 BY 1
033600          UNTIL WK-N-PROCESSED > WT-PRED-CNT (WK-N-PSUB).
033700*
033800 D040-CHECK-ONE-SUCCESSOR-EX.
033900     EXIT.
034000*
034100 D050-SCAN-PRED-LIST.
034200     IF      WT-PRED-IDX (WK-N-PSUB, WK-N-PROCESSED) = WK-N-NODE
034300             MOVE WK-N-PSUB      TO    WK-N-SUCC
034400             IF  WT-LST (WK-N-PSUB) < WK-X-LOW
034500                 MOVE WT-LST (WK-N-PSUB) TO WK-X-LOW
034600             END-IF
034700     END-IF.
034800*
034900 D050-SCAN-PRED-LIST-EX.
035000     EXIT.
035100*
035200*---------------------------------------------------------------*
035300*    RULES R6/R7 - SLACK AND THE CRITICAL FLAG.                  *
035400*---------------------------------------------------------------*
035500 E000-SLACK-AND-CRITICAL.
035600     PERFORM E010-SLACK-ONE-TASK
035700        THRU E010-SLACK-ONE-TASK-EX
035800        VARYING WK-N-NODE FROM 1 BY 1
035900          UNTIL WK-N-NODE > MPM-TASK-COUNT.
036000*
036100 E099-SLACK-AND-CRITICAL-EX.
036200     EXIT.
036300*
036400 E010-SLACK-ONE-TASK.
036500     COMPUTE WT-SLACK (WK-N-NODE) =
036600             WT-LST (WK-N-NODE) - WT-EST (WK-N-NODE).
036700     COMPUTE WK-X-DIFF = WT-SLACK (WK-N-NODE).
036800     IF      WK-X-DIFF < ZERO
036900             COMPUTE WK-X-DIFF = ZERO - WK-X-DIFF
037000     END-IF.
037100     IF      WK-X-DIFF < WK-X-TOLERANCE
037200             MOVE "Y"            TO    WT-CRIT (WK-N-NODE)
037300     ELSE
037400             MOVE "N"            TO    WT-CRIT (WK-N-NODE)
037500     END-IF.
037600*
037700 E010-SLACK-ONE-TASK-EX.
037800     EXIT.
037900*
038000*---------------------------------------------------------------*
038100*    RULE R8 - CRITICAL PATH, EST-ASCENDING, STABLE ORDER.       *
038200*    A SIMPLE SELECTION PASS OVER THE ALREADY-COMPUTED EST       *
038300*    VALUES VISITS THE CRITICAL TASKS IN ASCENDING EST ORDER -   *
038400*    THE TABLE ITSELF IS NOT RE-SEQUENCED HERE, ONLY READ.       *
038500*---------------------------------------------------------------*
038600 F000-BUILD-CRITICAL-PATH.
038700     MOVE    SPACES              TO    MPM-CRIT-PATH.
038800     MOVE    ZERO                TO    MPM-CRIT-COUNT.
038900     MOVE    ZERO                TO    WK-N-CRIT-IDX.
039000     PERFORM F010-EMIT-LOWEST-EST-CRIT
039100        THRU F010-EMIT-LOWEST-EST-CRIT-EX
039200        VARYING WK-N-CRIT-IDX FROM 1 BY 1
039300          UNTIL WK-N-CRIT-IDX > MPM-TASK-COUNT.
039400*
039500 F099-BUILD-CRITICAL-PATH-EX.
039600     EXIT.
039700*
039800*    ON PASS NUMBER WK-N-CRIT-IDX, FIND THE CRITICAL TASK WITH   *
039900*    THE WK-N-CRIT-IDX'TH LOWEST EST (A STABLE SELECTION SORT    *
040000*    RESTRICTED TO THE CRITICAL SUBSET) AND APPEND ITS NAME.     *
040100 F010-EMIT-LOWEST-EST-CRIT.
040200     MOVE    ZERO                TO    WK-N-READY.
040300     PERFORM F020-FIND-NEXT-CRIT
040400        THRU F020-FIND-NEXT-CRIT-EX
040500        VARYING WK-N-NODE FROM 1 BY 1
040600          UNTIL WK-N-NODE > MPM-TASK-COUNT.
040700     IF      WK-N-READY NOT = ZERO
040800             ADD 1 TO MPM-CRIT-COUNT
040900             MOVE WT-NAME (WK-N-READY)
041000                  TO MPM-CRIT-PATH-SEG (MPM-CRIT-COUNT)
041100     END-IF.
041200*
041300 F010-EMIT-LOWEST-EST-CRIT-EX.
041400     EXIT.
041500*
041600 F020-FIND-NEXT-CRIT.
041700     IF      NOT WT-IS-CRITICAL (WK-N-NODE)
041800             GO TO F020-FIND-NEXT-CRIT-EX
041900     END-IF.
042000     PERFORM F030-ALREADY-EMITTED
042100        THRU F030-ALREADY-EMITTED-EX.
042200     IF      WK-N-SUCC = ZERO
042300        AND (WK-N-READY = ZERO
042400         OR  WT-EST (WK-N-NODE) < WT-EST (WK-N-READY))
042500             MOVE WK-N-NODE      TO    WK-N-READY
042600     END-IF.
042700*
042800 F020-FIND-NEXT-CRIT-EX.
042900     EXIT.
043000*
043100*    WK-N-SUCC IS REUSED HERE AS A "ALREADY ON THE CRITICAL      *
043200*    PATH LIST" FLAG - NONZERO MEANS SKIP THE CANDIDATE.         *
043300 F030-ALREADY-EMITTED.
043400     MOVE    ZERO                TO    WK-N-SUCC.
043500     PERFORM F040-COMPARE-ONE-SEGMENT
043600        THRU F040-COMPARE-ONE-SEGMENT-EX
043700        VARYING WK-N-PSUB FROM 1 BY 1
043800          UNTIL WK-N-PSUB > MPM-CRIT-COUNT.
043900*
044000 F030-ALREADY-EMITTED-EX.
044100     EXIT.
044200*
044300 F040-COMPARE-ONE-SEGMENT.
044400     IF      MPM-CRIT-PATH-SEG (WK-N-PSUB) (1:10) =
044500             WT-NAME (WK-N-NODE)
044600             MOVE 1              TO    WK-N-SUCC
044700     END-IF.
044800*
044900 F040-COMPARE-ONE-SEGMENT-EX.
045000     EXIT.
045100*
045200******************************************************************
045300*                      END OF PROGRAM MPMCALC                   *
045400******************************************************************
