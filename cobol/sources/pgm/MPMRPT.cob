000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     MPMRPT.
000500 AUTHOR.         P K SINGH.
000600 INSTALLATION.   CORPORATE SYSTEMS DIVISION.
000700 DATE-WRITTEN.   05 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRINT THE MPM NETWORK
001200*               PROJECT REPORT FROM THE TASK TABLE ALREADY
001300*               SCHEDULED BY MPMCALC.  SORTS THE TABLE BY
001400*               ASCENDING EARLIEST START (EST) IN PLACE, THEN
001500*               WRITES THE PROJECT-INFORMATION BLOCK AND THE
001600*               TASK SUMMARY TABLE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002200*----------------------------------------------------------------*
002300*  05/04/1988  PKS  MPM-0001  INITIAL VERSION.
002400*----------------------------------------------------------------*
002500*  14/09/1989  PKS  MPM-0003  SORT WAS COMPARING WT-EST AS PART
002600*                             OF THE WHOLE-ENTRY MOVE, WHICH LEFT
002700*                             TWO TASKS WITH EQUAL EST IN FILE
002800*                             ORDER BY ACCIDENT RATHER THAN BY
002900*                             DESIGN - ADDED COMMENT, NO RULE
003000*                             REQUIRES A TIE-BREAK SO LEFT AS IS.
003100*----------------------------------------------------------------*
003200*  23/01/1996  SLH  MPM-0014  MAX TASK COUNT RAISED FROM 50 TO
003300*                             100 TO MATCH MPMLINK.
003400*----------------------------------------------------------------*
003500*  08/09/1998  ACN  MPM-Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS
003600*                             IN THIS PROGRAM, NO CODE CHANGE
003700*                             REQUIRED.  LOGGED FOR THE Y2K
003800*                             PROGRAMME SIGN-OFF ONLY.
003900*----------------------------------------------------------------*
004000*  27/06/2006  PKS  MPM-0027  MOVED THE REPORT FD TO THIS
004100*                             PROGRAM FROM MPMDRV0 SO THE DRIVER
004200*                             NO LONGER NEEDS TO KNOW THE REPORT
004300*                             LAYOUT.  MPMDRV0 JUST CALLS US.
004400*----------------------------------------------------------------*
004500*  19/03/2009  RKT  MPM-0031  CRITICAL PATH TEXT LONGER THAN THE
004600*                             110-BYTE PRINT FIELD IS NOW
004700*                             TRUNCATED INSTEAD OF OVERFLOWING
004800*                             ONTO THE NEXT LINE.
004900*----------------------------------------------------------------*
004910*  14/06/2012  DCL  MPM-0033  DATA ADMINISTRATION AUDIT OF THE MPM
004920*                             SUITE (SEE MPM-0032 IN MPMLINK,
004930*                             MPMDRV0 AND MPMVTSK) ALSO QUESTIONED
004940*                             THE 1989 NOTE ABOVE - IT IS WRONG,
004950*                             THE SWAP-BASED SORT COULD REVERSE
004960*                             TWO TASKS WITH EQUAL EST.  REPLACED
004970*                             WITH A STABLE INSERTION SORT - SEE
004980*                             B010/B020 BELOW.
004990*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MPM-REPORT-FILE  ASSIGN TO DATABASE-MPMRPT
006500                              ORGANIZATION IS SEQUENTIAL
006600                              FILE STATUS IS WK-C-FILE-STATUS.
006700*
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  MPM-REPORT-FILE
007500     LABEL RECORDS ARE OMITTED.
007600 01  MPM-RPT-REC.
007650     05  FILLER                      PIC X(132).
007700*
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM MPMRPT     **".
008300*
008400 01  WK-C-COMMON.
008500     COPY MPMCMWS.
008600*
008700* ------------------ REPORT PRINT LINES --------------------------*
008800*    BUILT HERE IN WORKING STORAGE, ONE LINE TYPE AT A TIME, AND  *
008900*    MOVED TO MPM-RPT-REC ABOVE JUST BEFORE EACH WRITE.           *
009000     COPY MPMRLIN.
009100*
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 77  WK-N-OUTER                      PIC 9(03) COMP VALUE ZERO.
009400*                                    OUTER SELECTION SORT INDEX
009500 77  WK-N-INNER                      PIC 9(03) COMP VALUE ZERO.
009600*                                    INNER SELECTION SORT INDEX
009700 01  WK-C-SHIFT-SW                   PIC X(01) VALUE "N".
009800     88  WK-SHIFT-PENDING                       VALUE "Y".
009900     88  WK-SHIFT-DONE                          VALUE "N".
010000 77  WK-N-DETAIL                     PIC 9(03) COMP VALUE ZERO.
010100*                                    DETAIL LINE LOOP SUBSCRIPT
010200 77  WK-N-CRIT-SUB                   PIC 9(03) COMP VALUE ZERO.
010300*                                    CRITICAL PATH SEGMENT
010400*                                    SUBSCRIPT
010500 77  WK-N-PATH-PTR                   PIC 9(03) COMP VALUE ZERO.
010600*                                    NEXT FREE BYTE IN THE
010700*                                    CRITICAL PATH TEXT LINE
010800 01  WK-E-TASK-ENTRY.
010810     05  FILLER                      PIC X(15).
010820     05  WK-E-EST                    PIC S9(07)V99 COMP-3.
010830     05  FILLER                      PIC X(136).
010900*                                    ONE WHOLE TASK ENTRY, LIFTED OUT
011000*                                    OF THE TABLE WHILE THE STABLE
011100*                                    INSERTION SORT SHIFTS ITS
011110*                                    NEIGHBOURS - SEE B010/B020 BELOW.
011120*                                    WK-E-EST OVERLAYS THE ENTRY'S
011130*                                    OWN WT-EST BYTES (OFFSET 16-20
011140*                                    OF THE 156-BYTE ENTRY, AFTER
011141*                                    WT-DUR-VALID WAS ADDED BY
011142*                                    MPM-0032) SO THE SHIFT LOOP
011150*                                    CAN COMPARE IT WITHOUT
011160*                                    CARRYING A SEPARATE
011170*                                    SUBSCRIPTED COPY.
011200 01  WK-E-PATH-LINE.
011210     05  FILLER                      PIC X(110).
011300*                                    CRITICAL PATH TEXT BEING
011400*                                    BUILT FOR MPM-RPT-PATH-LINE
011500*
011600 EJECT
011700*****************
011800 LINKAGE SECTION.
011900*****************
012000 COPY MPMLINK.
012100*
012200 EJECT
012300****************************************
012400 PROCEDURE DIVISION USING MPM-LINK-AREA.
012500****************************************
012600 MAIN-MODULE.
012700     PERFORM A000-OPEN-REPORT-FILE
012800        THRU A099-OPEN-REPORT-FILE-EX.
012900     PERFORM B000-SORT-TABLE-BY-EST
013000        THRU B099-SORT-TABLE-BY-EST-EX.
013100     PERFORM C000-PRINT-PROJECT-INFO
013200        THRU C099-PRINT-PROJECT-INFO-EX.
013300     PERFORM D000-PRINT-TASK-TABLE
013400        THRU D099-PRINT-TASK-TABLE-EX.
013500     PERFORM Z000-CLOSE-REPORT-FILE
013600        THRU Z099-CLOSE-REPORT-FILE-EX.
013700     GOBACK.
013800*
013900 A000-OPEN-REPORT-FILE.
014000     OPEN    OUTPUT MPM-REPORT-FILE.
014100     IF      NOT WK-C-SUCCESSFUL
014200             DISPLAY "MPMRPT - OPEN FILE ERROR - MPM-REPORT-FILE"
014300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400             GO TO Y900-ABNORMAL-TERMINATION
014500     END-IF.
014600*
014700 A099-OPEN-REPORT-FILE-EX.
014800     EXIT.
014900*
015000*---------------------------------------------------------------*
015100*    STABLE INSERTION SORT OF THE TASK TABLE BY ASCENDING EST -  *
015200*    SEE THE 2012 NOTE ABOVE.  THE ENTRY BEING INSERTED IS       *
015300*    LIFTED INTO WK-E-TASK-ENTRY, ITS SLOT OPENED UP BY SHIFTING *
015400*    EARLIER ENTRIES UP ONE AT A TIME, AND DROPPED BACK IN -     *
015500*    A PREDECESSOR IS SHIFTED ONLY WHEN ITS EST IS STRICTLY      *
015600*    GREATER THAN THE ENTRY BEING INSERTED, SO TWO TASKS WITH    *
015700*    EQUAL EST NEVER CHANGE PLACES.  WORKS ON MPM-TASK-TABLE-X,  *
015800*    THE WHOLE-ENTRY REDEFINES OF THE TABLE, SO ONE ENTRY CAN BE *
015900*    MOVED AT A TIME REGARDLESS OF HOW MANY FIELDS IT CARRIES.   *
016000*---------------------------------------------------------------*
016100 B000-SORT-TABLE-BY-EST.
016200     IF      MPM-TASK-COUNT < 2
016300             GO TO B099-SORT-TABLE-BY-EST-EX
016400     END-IF.
016500     PERFORM B010-INSERT-ONE-ENTRY
016600        THRU B010-INSERT-ONE-ENTRY-EX
016700        VARYING WK-N-OUTER FROM 2 BY 1
016800          UNTIL WK-N-OUTER > MPM-TASK-COUNT.
016900*
017000 B099-SORT-TABLE-BY-EST-EX.
017100     EXIT.
017200*
017300 B010-INSERT-ONE-ENTRY.
017400     MOVE    MPM-TASK-ENTRY-X (WK-N-OUTER) TO WK-E-TASK-ENTRY.
017500     MOVE    WK-N-OUTER          TO    WK-N-INNER.
017600     MOVE    "Y"                 TO    WK-C-SHIFT-SW.
017700     PERFORM B020-SHIFT-WHILE-GREATER
017800        THRU B020-SHIFT-WHILE-GREATER-EX
017900        UNTIL WK-N-INNER = 1
018000           OR WK-SHIFT-DONE.
018100     MOVE    WK-E-TASK-ENTRY     TO    MPM-TASK-ENTRY-X (WK-N-INNER).
018200*
018300 B010-INSERT-ONE-ENTRY-EX.
018400     EXIT.
018500*
018600 B020-SHIFT-WHILE-GREATER.
018700     IF      WT-EST (WK-N-INNER - 1) NOT > WK-E-EST
018800             MOVE "N"            TO    WK-C-SHIFT-SW
018900             GO TO B020-SHIFT-WHILE-GREATER-EX
019000     END-IF.
019100     MOVE    MPM-TASK-ENTRY-X (WK-N-INNER - 1)
019200                                 TO    MPM-TASK-ENTRY-X (WK-N-INNER).
019300     SUBTRACT 1              FROM  WK-N-INNER.
019400*
019500 B020-SHIFT-WHILE-GREATER-EX.
019600     EXIT.
019700*
020300*---------------------------------------------------------------*
020400*    RULE B3 - PROJECT INFORMATION BLOCK.                       *
020500*---------------------------------------------------------------*
020600 C000-PRINT-PROJECT-INFO.
020700     MOVE    MPM-RPT-BLANK-LINE  TO    MPM-RPT-REC.
020800     PERFORM C900-WRITE-REPORT-LINE
020900        THRU C900-WRITE-REPORT-LINE-EX.
021000     MOVE    MPM-RPT-TITLE-LINE  TO    MPM-RPT-REC.
021100     PERFORM C900-WRITE-REPORT-LINE
021200        THRU C900-WRITE-REPORT-LINE-EX.
021300     MOVE    MPM-RPT-BLANK-LINE  TO    MPM-RPT-REC.
021400     PERFORM C900-WRITE-REPORT-LINE
021500        THRU C900-WRITE-REPORT-LINE-EX.
021600     MOVE    MPM-RPT-SECTION-LINE TO   MPM-RPT-REC.
021700     PERFORM C900-WRITE-REPORT-LINE
021800        THRU C900-WRITE-REPORT-LINE-EX.
021900     MOVE    MPM-RPT-BLANK-LINE  TO    MPM-RPT-REC.
022000     PERFORM C900-WRITE-REPORT-LINE
022100        THRU C900-WRITE-REPORT-LINE-EX.
022200     MOVE    MPM-PROJECT-DUR     TO    RL-DURATION
022300                                       OF MPM-RPT-DURATION-LINE.
022400     MOVE    MPM-RPT-DURATION-LINE TO  MPM-RPT-REC.
022500     PERFORM C900-WRITE-REPORT-LINE
022600        THRU C900-WRITE-REPORT-LINE-EX.
022700     MOVE    MPM-TASK-COUNT      TO    RL-TASK-COUNT
022800                                       OF MPM-RPT-TASKCNT-LINE.
022900     MOVE    MPM-RPT-TASKCNT-LINE TO   MPM-RPT-REC.
023000     PERFORM C900-WRITE-REPORT-LINE
023100        THRU C900-WRITE-REPORT-LINE-EX.
023200     MOVE    MPM-CRIT-COUNT      TO    RL-CRIT-COUNT
023300                                       OF MPM-RPT-CRITCNT-LINE.
023400     MOVE    MPM-RPT-CRITCNT-LINE TO   MPM-RPT-REC.
023500     PERFORM C900-WRITE-REPORT-LINE
023600        THRU C900-WRITE-REPORT-LINE-EX.
023700     PERFORM C800-BUILD-PATH-TEXT
023800        THRU C800-BUILD-PATH-TEXT-EX.
023900     MOVE    WK-E-PATH-LINE      TO    RL-CRIT-PATH-TXT
024000                                       OF MPM-RPT-PATH-LINE.
024100     MOVE    MPM-RPT-PATH-LINE   TO    MPM-RPT-REC.
024200     PERFORM C900-WRITE-REPORT-LINE
024300        THRU C900-WRITE-REPORT-LINE-EX.
024400*
024500 C099-PRINT-PROJECT-INFO-EX.
024600     EXIT.
024700*
024800*    RULE B3 - "NONE" WHEN THERE IS NO CRITICAL PATH, OTHERWISE  *
024900*    THE CRITICAL TASK NAMES IN EST ORDER JOINED BY " -> ".      *
025000*    MPM-CRIT-PATH-SEG WAS ALREADY BUILT IN THAT ORDER BY        *
025100*    MPMCALC, SO THIS PARAGRAPH ONLY HAS TO SQUEEZE OUT THE      *
025200*    TRAILING SPACES OF EACH 14-BYTE SEGMENT AND STRING THE      *
025300*    SEPARATOR BETWEEN THEM.                                    *
025400 C800-BUILD-PATH-TEXT.
025500     MOVE    SPACES              TO    WK-E-PATH-LINE.
025600     MOVE    1                   TO    WK-N-PATH-PTR.
025700     IF      MPM-CRIT-COUNT = ZERO
025800             STRING  "NONE"      DELIMITED BY SIZE
025900                     INTO WK-E-PATH-LINE
026000                     WITH POINTER WK-N-PATH-PTR
026100             GO TO C800-BUILD-PATH-TEXT-EX
026200     END-IF.
026300     PERFORM C810-APPEND-ONE-SEGMENT
026400        THRU C810-APPEND-ONE-SEGMENT-EX
026500        VARYING WK-N-CRIT-SUB FROM 1 BY 1
026600          UNTIL WK-N-CRIT-SUB > MPM-CRIT-COUNT.
026700*
026800 C800-BUILD-PATH-TEXT-EX.
026900     EXIT.
027000*
027100 C810-APPEND-ONE-SEGMENT.
027200     IF      WK-N-CRIT-SUB > 1
027300        AND  WK-N-PATH-PTR < 107
027400             STRING  " -> "      DELIMITED BY SIZE
027500                     INTO WK-E-PATH-LINE
027600                     WITH POINTER WK-N-PATH-PTR
027700     END-IF.
027800     IF      WK-N-PATH-PTR < 101
027900             STRING  MPM-CRIT-PATH-SEG (WK-N-CRIT-SUB)
028000                         DELIMITED BY SPACE
028100                     INTO WK-E-PATH-LINE
028200                     WITH POINTER WK-N-PATH-PTR
028300     END-IF.
028400*
028500 C810-APPEND-ONE-SEGMENT-EX.
028600     EXIT.
028700*
028800*---------------------------------------------------------------*
028900*    RULES B1/B2 - TASK SUMMARY TABLE, ONE LINE PER TASK, IN     *
029000*    THE ASCENDING-EST ORDER BUILT BY B000 ABOVE.                *
029100*---------------------------------------------------------------*
029200 D000-PRINT-TASK-TABLE.
029300     MOVE    MPM-RPT-BLANK-LINE  TO    MPM-RPT-REC.
029400     PERFORM C900-WRITE-REPORT-LINE
029500        THRU C900-WRITE-REPORT-LINE-EX.
029600     MOVE    MPM-RPT-TABLETITLE-LINE TO MPM-RPT-REC.
029700     PERFORM C900-WRITE-REPORT-LINE
029800        THRU C900-WRITE-REPORT-LINE-EX.
029900     MOVE    MPM-RPT-COLHDR-LINE TO    MPM-RPT-REC.
030000     PERFORM C900-WRITE-REPORT-LINE
030100        THRU C900-WRITE-REPORT-LINE-EX.
030200     PERFORM D010-PRINT-ONE-TASK
030300        THRU D010-PRINT-ONE-TASK-EX
030400        VARYING WK-N-DETAIL FROM 1 BY 1
030500          UNTIL WK-N-DETAIL > MPM-TASK-COUNT.
030600*
030700 D099-PRINT-TASK-TABLE-EX.
030800     EXIT.
030900*
031000 D010-PRINT-ONE-TASK.
031100     MOVE    WT-NAME (WK-N-DETAIL) TO  RL-TASK
031200                                       OF MPM-RPT-DETAIL-LINE.
031300     MOVE    WT-DUR (WK-N-DETAIL) TO   RL-DUR
031400                                       OF MPM-RPT-DETAIL-LINE.
031500     MOVE    WT-EST (WK-N-DETAIL) TO   RL-EST
031600                                       OF MPM-RPT-DETAIL-LINE.
031700     MOVE    WT-LST (WK-N-DETAIL) TO   RL-LST
031800                                       OF MPM-RPT-DETAIL-LINE.
031900     MOVE    WT-SLACK (WK-N-DETAIL) TO RL-SLACK
032000                                       OF MPM-RPT-DETAIL-LINE.
032100     IF      WT-IS-CRITICAL (WK-N-DETAIL)
032200             MOVE "YES"          TO    RL-CRIT
032300                                       OF MPM-RPT-DETAIL-LINE
032400     ELSE
032500             MOVE "NO "          TO    RL-CRIT
032600                                       OF MPM-RPT-DETAIL-LINE
032700     END-IF.
032800     MOVE    MPM-RPT-DETAIL-LINE TO    MPM-RPT-REC.
032900     PERFORM C900-WRITE-REPORT-LINE
033000        THRU C900-WRITE-REPORT-LINE-EX.
033100*
033200 D010-PRINT-ONE-TASK-EX.
033300     EXIT.
033400*
033500 C900-WRITE-REPORT-LINE.
033600     WRITE   MPM-RPT-REC.
033700     IF      NOT WK-C-SUCCESSFUL
033800             DISPLAY "MPMRPT - WRITE FILE ERROR - MPM-REPORT-FILE"
033900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034000             GO TO Y900-ABNORMAL-TERMINATION
034100     END-IF.
034200*
034300 C900-WRITE-REPORT-LINE-EX.
034400     EXIT.
034500*
034600 Y900-ABNORMAL-TERMINATION.
034700     PERFORM Z000-CLOSE-REPORT-FILE
034800        THRU Z099-CLOSE-REPORT-FILE-EX.
034900     EXIT PROGRAM.
035000*
035100 Z000-CLOSE-REPORT-FILE.
035200     CLOSE   MPM-REPORT-FILE.
035300     IF      NOT WK-C-SUCCESSFUL
035400             DISPLAY "MPMRPT - CLOSE FILE ERROR - MPM-REPORT-FILE"
035500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035600     END-IF.
035700*
035800 Z099-CLOSE-REPORT-FILE-EX.
035900     EXIT.
036000*
036100******************************************************************
036200*                      END OF PROGRAM MPMRPT                    *
036300******************************************************************
