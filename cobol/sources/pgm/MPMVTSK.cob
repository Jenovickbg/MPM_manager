000100*****************************
000200 IDENTIFICATION DIVISION.
000300*****************************
000400 PROGRAM-ID.     MPMVTSK.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   CORPORATE SYSTEMS DIVISION.
000700 DATE-WRITTEN.   22 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE MPM
001200*               TASK TABLE BUILT BY MPMDRV0 - NON-BLANK NAMES,
001300*               POSITIVE NUMERIC DURATIONS, NO CYCLES IN THE
001400*               PRECEDENCE GRAPH, AND NO DANGLING PREDECESSOR
001500*               REFERENCES.  STOPS AT THE FIRST RULE THAT
001600*               FAILS AND RETURNS MPM-VALID-STATUS/MESSAGE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002200*----------------------------------------------------------------*
002300*  22/03/1988  RKT  MPM-0001  INITIAL VERSION.
002400*----------------------------------------------------------------*
002500*  14/05/1990  RKT  MPM-0006  CYCLE CHECK REWRITTEN TO USE AN
002600*                             EXPLICIT STACK - THE ORIGINAL
002700*                             RECURSIVE-LOOKING VERSION COULD
002800*                             NOT BE MADE TO WORK ON THIS
002900*                             COMPILER.
003000*----------------------------------------------------------------*
003100*  19/07/1991  MWT  MPM-0009  PREDECESSOR NAME-TO-SUBSCRIPT
003200*                             RESOLUTION MOVED HERE FROM
003300*                             MPMDRV0 SO THE DANGLING-REFERENCE
003400*                             CHECK (RULE V5) AND THE CYCLE
003500*                             CHECK (RULE V4) SHARE ONE LOOKUP.
003600*----------------------------------------------------------------*
003700*  08/09/1998  ACN  MPM-Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS
003800*                             IN THIS PROGRAM, NO CODE CHANGE
003900*                             REQUIRED.  LOGGED FOR THE Y2K
004000*                             PROGRAMME SIGN-OFF ONLY.
004100*----------------------------------------------------------------*
004200*  04/12/2001  JDZ  MPM-0019  CORRECTED RULE ORDER - CYCLE CHECK
004300*                             (V4) MUST RUN BEFORE THE DANGLING
004400*                             PREDECESSOR CHECK (V5), IGNORING
004500*                             UNRESOLVED PREDECESSORS WHILE
004600*                             WALKING THE GRAPH.
004700*----------------------------------------------------------------*
004710*  14/06/2012  DCL  MPM-0032  RULE V3'S "IS NOT VALID" EDIT WAS
004720*                             TESTING WT-DUR, THE PACKED FIELD,
004730*                             FOR NUMERIC - BUT THAT IS ALWAYS
004740*                             TRUE AFTER MPMDRV0'S MOVE, SO A BAD
004750*                             MT-TASK-DUR ON THE TASKS FILE WAS
004760*                             NEVER CAUGHT.  NOW TESTS
004770*                             WT-DUR-IS-INVALID, SET BY MPMDRV0
004780*                             FROM THE RAW MT-TASK-DUR AT LOAD
004790*                             TIME.  SEE ALSO MPMLINK AND
004792*                             MPMDRV0.
004795*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900*
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600*    NONE - MPMVTSK DOES NO FILE I/O OF ITS OWN.
006700*
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                          PIC X(24)        VALUE
007200     "** PROGRAM MPMVTSK    **".
007300*
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 77  WK-N-SRCH                       PIC 9(03) COMP VALUE ZERO.
007600*                                    TASK TABLE SEARCH SUBSCRIPT
007700 77  WK-N-PSUB                       PIC 9(02) COMP VALUE ZERO.
007800*                                    PREDECESSOR TABLE SUBSCRIPT
007900 77  WK-N-START                      PIC 9(03) COMP VALUE ZERO.
008000*                                    DFS OUTER LOOP START NODE
008100 77  WK-N-NODE                       PIC 9(03) COMP VALUE ZERO.
008200*                                    DFS CURRENT NODE
008300 77  WK-N-NEXT                       PIC 9(03) COMP VALUE ZERO.
008400*                                    DFS NEXT NODE (CANDIDATE)
008500 77  WK-N-ORD-LEN                    PIC 9     COMP VALUE ZERO.
008600*                                    DIGIT COUNT OF A TASK ORDINAL
008700 01  WK-E-ORD                        PIC ZZ9.
008800*                                    TASK ORDINAL, EDITED FOR
008900*                                    ERROR MESSAGE TEXT
009000 01  WK-C-CYCLE-SW                   PIC X(01) VALUE "N".
009100     88  WK-CYCLE-FOUND                        VALUE "Y".
009200     88  WK-CYCLE-NOT-FOUND                    VALUE "N".
009300*
009400*------------------ CYCLE-CHECK WORK AREA (RULE V4) -------------*
009500 01  WK-DFS-AREA.
009600     05  WK-DFS-VISITED      PIC X(01) OCCURS 100 TIMES.
009700         88  WK-DFS-IS-VISITED         VALUE "Y".
009800*                                    SET WHEN A NODE HAS BEEN
009900*                                    ENTERED AT LEAST ONCE
010000     05  WK-DFS-ONSTACK      PIC X(01) OCCURS 100 TIMES.
010100         88  WK-DFS-IS-ONSTACK         VALUE "Y".
010200*                                    SET WHILE A NODE IS ON THE
010300*                                    CURRENT RECURSION STACK -
010400*                                    REVISITING SUCH A NODE IS
010500*                                    THE CYCLE CONDITION
010600     05  WK-DFS-STACK-NODE   PIC 9(03) COMP OCCURS 100 TIMES.
010700     05  WK-DFS-STACK-PRED   PIC 9(02) COMP OCCURS 100 TIMES.
010800*                                    NEXT UNTRIED PREDECESSOR
010900*                                    SUBSCRIPT FOR EACH STACKED
011000*                                    NODE
011100     05  WK-DFS-STACK-TOP    PIC 9(03) COMP VALUE ZERO.
011150     05  FILLER              PIC X(01).
011200*
011300 EJECT
011400*****************
011500 LINKAGE SECTION.
011600*****************
011700 COPY MPMLINK.
011800*
011900 EJECT
012000****************************************
012100 PROCEDURE DIVISION USING MPM-LINK-AREA.
012200****************************************
012300 MAIN-MODULE.
012400     PERFORM A000-VALIDATE-NON-EMPTY
012500        THRU A099-VALIDATE-NON-EMPTY-EX.
012600     IF  MPM-VALID-ERROR
012700         GO TO Z900-VALIDATOR-EX
012800     END-IF.
012900     PERFORM B000-RESOLVE-PREDECESSORS
013000        THRU B099-RESOLVE-PREDECESSORS-EX.
013100     PERFORM C000-VALIDATE-NAME-DUR
013200        THRU C099-VALIDATE-NAME-DUR-EX
013300        VARYING MPM-TASK-IDX FROM 1 BY 1
013400          UNTIL MPM-TASK-IDX > MPM-TASK-COUNT
013500             OR MPM-VALID-ERROR.
013600     IF  MPM-VALID-ERROR
013700         GO TO Z900-VALIDATOR-EX
013800     END-IF.
013900     PERFORM D000-CHECK-CYCLES
014000        THRU D099-CHECK-CYCLES-EX.
014100     IF  MPM-VALID-ERROR
014200         GO TO Z900-VALIDATOR-EX
014300     END-IF.
014400     PERFORM E000-CHECK-DANGLING-PRED
014500        THRU E099-CHECK-DANGLING-PRED-EX.
014600     GO TO Z900-VALIDATOR-EX.
014700*
014800*---------------------------------------------------------------*
014900*    RULE V1 - THE TASK SET MUST BE NON-EMPTY                   *
015000*---------------------------------------------------------------*
015100 A000-VALIDATE-NON-EMPTY.
015200     MOVE    "Y"                 TO    MPM-VALID-STATUS.
015300     MOVE    SPACES              TO    MPM-VALID-MESSAGE.
015400     IF      MPM-TASK-COUNT = ZERO
015500             MOVE "N"            TO    MPM-VALID-STATUS
015600             MOVE "NO TASK SUPPLIED"
015700                                 TO    MPM-VALID-MESSAGE
015800     END-IF.
015900*
016000 A099-VALIDATE-NON-EMPTY-EX.
016100     EXIT.
016200*
016300*---------------------------------------------------------------*
016400*    RESOLVE EACH PREDECESSOR NAME TO ITS TABLE SUBSCRIPT -      *
016500*    ZERO MEANS THE NAME DID NOT MATCH ANY LOADED TASK           *
016600*---------------------------------------------------------------*
016700 B000-RESOLVE-PREDECESSORS.
016800     PERFORM B010-RESOLVE-ONE-TASK
016900        THRU B010-RESOLVE-ONE-TASK-EX
017000        VARYING MPM-TASK-IDX FROM 1 BY 1
017100          UNTIL MPM-TASK-IDX > MPM-TASK-COUNT.
017200*
017300 B099-RESOLVE-PREDECESSORS-EX.
017400     EXIT.
017500*
017600 B010-RESOLVE-ONE-TASK.
017700     IF      WT-PRED-CNT (MPM-TASK-IDX) > 0
017800             PERFORM B020-RESOLVE-ONE-PRED
017900                THRU B020-RESOLVE-ONE-PRED-EX
018000                VARYING WK-N-PSUB FROM 1 BY 1
018100                  UNTIL WK-N-PSUB > WT-PRED-CNT (MPM-TASK-IDX)
018200     END-IF.
018300*
018400 B010-RESOLVE-ONE-TASK-EX.
018500     EXIT.
018600*
018700 B020-RESOLVE-ONE-PRED.
018800     MOVE    ZERO       TO    WT-PRED-IDX (MPM-TASK-IDX, WK-N-PSUB).
018900     PERFORM B030-SEARCH-TASK-NAME
019000        THRU B030-SEARCH-TASK-NAME-EX
019100        VARYING WK-N-SRCH FROM 1 BY 1
019200          UNTIL WK-N-SRCH > MPM-TASK-COUNT
019300             OR WT-PRED-IDX (MPM-TASK-IDX, WK-N-PSUB) NOT = ZERO.
019400*
019500 B020-RESOLVE-ONE-PRED-EX.
019600     EXIT.
019700*
019800 B030-SEARCH-TASK-NAME.
019900     IF      WT-NAME (WK-N-SRCH) =
020000             WT-PRED-NAME (MPM-TASK-IDX, WK-N-PSUB)
020100             MOVE WK-N-SRCH TO WT-PRED-IDX (MPM-TASK-IDX, WK-N-PSUB)
020200     END-IF.
020300*
020400 B030-SEARCH-TASK-NAME-EX.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800*    RULES V2 AND V3 - NON-BLANK NAME, POSITIVE NUMERIC DUR      *
020900*    INVOKED ONCE PER TASK, IN INPUT ORDER, BY MAIN-MODULE       *
021000*---------------------------------------------------------------*
021100 C000-VALIDATE-NAME-DUR.
021200     IF      WT-NAME (MPM-TASK-IDX) = SPACES
021300             PERFORM C010-BUILD-ORDINAL
021400                THRU C010-BUILD-ORDINAL-EX
021500             STRING "TASK #"
021600                    WK-E-ORD (4 - WK-N-ORD-LEN : WK-N-ORD-LEN)
021700                    " HAS NO NAME"
021800                    DELIMITED BY SIZE INTO MPM-VALID-MESSAGE
021900             MOVE "N"            TO    MPM-VALID-STATUS
022000             GO TO C099-VALIDATE-NAME-DUR-EX
022100     END-IF.
022200     IF      WT-DUR-IS-INVALID (MPM-TASK-IDX)
022300             PERFORM C020-BUILD-DUR-INVALID-MSG
022400                THRU C020-BUILD-DUR-INVALID-MSG-EX
022500             GO TO C099-VALIDATE-NAME-DUR-EX
022600     END-IF.
022700     IF      WT-DUR (MPM-TASK-IDX) NOT > ZERO
022800             PERFORM C030-BUILD-DUR-POSITIVE-MSG
022900                THRU C030-BUILD-DUR-POSITIVE-MSG-EX
023000     END-IF.
023100*
023200 C099-VALIDATE-NAME-DUR-EX.
023300     EXIT.
023400*
023500 C010-BUILD-ORDINAL.
023600     MOVE    MPM-TASK-IDX        TO    WK-E-ORD.
023700     IF      MPM-TASK-IDX < 10
023800             MOVE 1              TO    WK-N-ORD-LEN
023900     ELSE
024000             IF  MPM-TASK-IDX < 100
024100                 MOVE 2          TO    WK-N-ORD-LEN
024200             ELSE
024300                 MOVE 3          TO    WK-N-ORD-LEN
024400             END-IF
024500     END-IF.
024600*
024700 C010-BUILD-ORDINAL-EX.
024800     EXIT.
024900*
025000 C020-BUILD-DUR-INVALID-MSG.
025100     STRING  "DURATION OF TASK '"
025200             WT-NAME (MPM-TASK-IDX) DELIMITED BY SPACE
025300             "' IS NOT VALID"
025400             DELIMITED BY SIZE INTO MPM-VALID-MESSAGE.
025500     MOVE    "N"                 TO    MPM-VALID-STATUS.
025600*
025700 C020-BUILD-DUR-INVALID-MSG-EX.
025800     EXIT.
025900*
026000 C030-BUILD-DUR-POSITIVE-MSG.
026100     STRING  "DURATION OF TASK '"
026200             WT-NAME (MPM-TASK-IDX) DELIMITED BY SPACE
026300             "' MUST BE POSITIVE"
026400             DELIMITED BY SIZE INTO MPM-VALID-MESSAGE.
026500     MOVE    "N"                 TO    MPM-VALID-STATUS.
026600*
026700 C030-BUILD-DUR-POSITIVE-MSG-EX.
026800     EXIT.
026900*
027000*---------------------------------------------------------------*
027100*    RULE V4 - THE PRECEDENCE GRAPH MUST BE ACYCLIC.             *
027200*    ITERATIVE DEPTH-FIRST TRAVERSAL, VISITED SET PLUS AN        *
027300*    EXPLICIT ON-STACK SET STANDING IN FOR THE RECURSION         *
027400*    STACK THIS COMPILER WILL NOT LET US BUILD DIRECTLY.         *
027500*    A PREDECESSOR SUBSCRIPT OF ZERO (UNRESOLVED NAME) IS        *
027600*    SIMPLY SKIPPED HERE - RULE V5 REPORTS IT SEPARATELY.        *
027700*---------------------------------------------------------------*
027800 D000-CHECK-CYCLES.
027900     PERFORM D010-INIT-DFS-ARRAYS
028000        THRU D010-INIT-DFS-ARRAYS-EX
028100        VARYING WK-N-NODE FROM 1 BY 1
028200          UNTIL WK-N-NODE > MPM-TASK-COUNT.
028300     MOVE    "N"                 TO    WK-C-CYCLE-SW.
028400     PERFORM D020-DFS-FROM-START
028500        THRU D020-DFS-FROM-START-EX
028600        VARYING WK-N-START FROM 1 BY 1
028700          UNTIL WK-N-START > MPM-TASK-COUNT
028800             OR WK-CYCLE-FOUND.
028900     IF      WK-CYCLE-FOUND
029000             MOVE "N"            TO    MPM-VALID-STATUS
029100             MOVE "THE GRAPH CONTAINS A CYCLE"
029200                                 TO    MPM-VALID-MESSAGE
029300     END-IF.
029400*
029500 D099-CHECK-CYCLES-EX.
029600     EXIT.
029700*
029800 D010-INIT-DFS-ARRAYS.
029900     MOVE    "N"        TO    WK-DFS-VISITED (WK-N-NODE).
030000     MOVE    "N"        TO    WK-DFS-ONSTACK (WK-N-NODE).
030100*
030200 D010-INIT-DFS-ARRAYS-EX.
030300     EXIT.
030400*
030500 D020-DFS-FROM-START.
030600     IF      WK-DFS-IS-VISITED (WK-N-START)
030700             GO TO D020-DFS-FROM-START-EX
030800     END-IF.
030900     MOVE    ZERO                TO    WK-DFS-STACK-TOP.
031000     MOVE    WK-N-START          TO    WK-N-NODE.
031100     PERFORM D030-PUSH-NODE
031200        THRU D030-PUSH-NODE-EX.
031300     PERFORM D040-DFS-STACK-STEP
031400        THRU D040-DFS-STACK-STEP-EX
031500        UNTIL WK-DFS-STACK-TOP = ZERO
031600           OR WK-CYCLE-FOUND.
031700*
031800 D020-DFS-FROM-START-EX.
031900     EXIT.
032000*
032100 D030-PUSH-NODE.
032200     ADD     1                   TO    WK-DFS-STACK-TOP.
032300     MOVE    WK-N-NODE   TO    WK-DFS-STACK-NODE (WK-DFS-STACK-TOP).
032400     MOVE    1           TO    WK-DFS-STACK-PRED (WK-DFS-STACK-TOP).
032500     MOVE    "Y"                 TO    WK-DFS-VISITED (WK-N-NODE).
032600     MOVE    "Y"                 TO    WK-DFS-ONSTACK (WK-N-NODE).
032700*
032800 D030-PUSH-NODE-EX.
032900     EXIT.
033000*
033100 D040-DFS-STACK-STEP.
033200     MOVE    WK-DFS-STACK-NODE (WK-DFS-STACK-TOP) TO WK-N-NODE.
033300     MOVE    WK-DFS-STACK-PRED (WK-DFS-STACK-TOP) TO WK-N-PSUB.
033400     IF      WK-N-PSUB > WT-PRED-CNT (WK-N-NODE)
033500             MOVE "N"    TO    WK-DFS-ONSTACK (WK-N-NODE)
033600             SUBTRACT 1  FROM  WK-DFS-STACK-TOP
033700             GO TO D040-DFS-STACK-STEP-EX
033800     END-IF.
033900     ADD     1 TO WK-DFS-STACK-PRED (WK-DFS-STACK-TOP).
034000     MOVE    WT-PRED-IDX (WK-N-NODE, WK-N-PSUB) TO WK-N-NEXT.
034100     IF      WK-N-NEXT = ZERO
034200             GO TO D040-DFS-STACK-STEP-EX
034300     END-IF.
034400     IF      WK-DFS-IS-ONSTACK (WK-N-NEXT)
034500             MOVE "Y"    TO    WK-C-CYCLE-SW
034600             GO TO D040-DFS-STACK-STEP-EX
034700     END-IF.
034800     IF      NOT WK-DFS-IS-VISITED (WK-N-NEXT)
034900             MOVE WK-N-NEXT      TO    WK-N-NODE
035000             PERFORM D030-PUSH-NODE
035100                THRU D030-PUSH-NODE-EX
035200     END-IF.
035300*
035400 D040-DFS-STACK-STEP-EX.
035500     EXIT.
035600*
035700*---------------------------------------------------------------*
035800*    RULE V5 - EVERY PREDECESSOR NAME MUST MATCH AN EXISTING     *
035900*    TASK.  A SUBSCRIPT LEFT AT ZERO BY B000 MEANS IT DID NOT.   *
036000*---------------------------------------------------------------*
036100 E000-CHECK-DANGLING-PRED.
036200     PERFORM E010-CHECK-ONE-TASK
036300        THRU E010-CHECK-ONE-TASK-EX
036400        VARYING MPM-TASK-IDX FROM 1 BY 1
036500          UNTIL MPM-TASK-IDX > MPM-TASK-COUNT
036600             OR MPM-VALID-ERROR.
036700*
036800 E099-CHECK-DANGLING-PRED-EX.
036900     EXIT.
037000*
037100 E010-CHECK-ONE-TASK.
037200     IF      WT-PRED-CNT (MPM-TASK-IDX) > 0
037300             PERFORM E020-CHECK-ONE-PRED
037400                THRU E020-CHECK-ONE-PRED-EX
037500                VARYING WK-N-PSUB FROM 1 BY 1
037600                  UNTIL WK-N-PSUB > WT-PRED-CNT (MPM-TASK-IDX)
037700                     OR MPM-VALID-ERROR
037800     END-IF.
037900*
038000 E010-CHECK-ONE-TASK-EX.
038100     EXIT.
038200*
038300 E020-CHECK-ONE-PRED.
038400     IF      WT-PRED-IDX (MPM-TASK-IDX, WK-N-PSUB) = ZERO
038500             STRING "TASK '"
038600                    WT-NAME (MPM-TASK-IDX) DELIMITED BY SPACE
038700                    "' REFERENCES A NONEXISTENT PREDECESSOR '"
038800                    WT-PRED-NAME (MPM-TASK-IDX, WK-N-PSUB)
038900                        DELIMITED BY SPACE
039000                    "'"
039100                    DELIMITED BY SIZE INTO MPM-VALID-MESSAGE
039200             MOVE "N"            TO    MPM-VALID-STATUS
039300     END-IF.
039400*
039500 E020-CHECK-ONE-PRED-EX.
039600     EXIT.
039700*
039800*---------------------------------------------------------------*
039900 Z900-VALIDATOR-EX.
040000*---------------------------------------------------------------*
040100     EXIT PROGRAM.
040200*
040300******************************************************************
040400*                      END OF PROGRAM MPMVTSK                   *
040500******************************************************************
