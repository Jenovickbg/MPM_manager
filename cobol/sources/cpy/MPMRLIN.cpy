000100*----------------------------------------------------------------*
000200* MPMRLIN.cpy
000300* REPORT PRINT LINES - MPM NETWORK PROJECT REPORT.  132-BYTE
000400* PRINT RECORDS, ONE 01-LEVEL PER LINE TYPE, COPIED INTO THE
000500* FD REPORT SECTION OF MPMRPT.
000600*----------------------------------------------------------------*
000700*  01/04/1988  PKS  MPM-0001  INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  MPM-RPT-TITLE-LINE.
001000     05  FILLER                   PIC X(52) VALUE SPACES.
001100     05  FILLER                   PIC X(28) VALUE
001200         "MPM NETWORK - PROJECT REPORT".
001300     05  FILLER                   PIC X(52) VALUE SPACES.
001400*
001500 01  MPM-RPT-BLANK-LINE.
001600     05  FILLER                   PIC X(132) VALUE SPACES.
001700*
001800 01  MPM-RPT-SECTION-LINE.
001900     05  FILLER                   PIC X(19) VALUE
002000         "PROJECT INFORMATION".
002100     05  FILLER                   PIC X(113) VALUE SPACES.
002200*
002300 01  MPM-RPT-DURATION-LINE.
002400     05  FILLER                   PIC X(25) VALUE
002500         "  TOTAL PROJECT DURATION:".
002600     05  FILLER                   PIC X(01) VALUE SPACE.
002700     05  RL-DURATION              PIC ZZ,ZZ9.99.
002800     05  FILLER                   PIC X(01) VALUE SPACE.
002900     05  FILLER                   PIC X(10) VALUE "TIME UNITS".
003000     05  FILLER                   PIC X(86) VALUE SPACES.
003100*
003200 01  MPM-RPT-TASKCNT-LINE.
003300     05  FILLER                   PIC X(18) VALUE
003400         "  NUMBER OF TASKS:".
003500     05  FILLER                   PIC X(01) VALUE SPACE.
003600     05  RL-TASK-COUNT            PIC ZZ9.
003700     05  FILLER                   PIC X(110) VALUE SPACES.
003800*
003900 01  MPM-RPT-CRITCNT-LINE.
004000     05  FILLER                   PIC X(27) VALUE
004100         "  NUMBER OF CRITICAL TASKS:".
004200     05  FILLER                   PIC X(01) VALUE SPACE.
004300     05  RL-CRIT-COUNT            PIC ZZ9.
004400     05  FILLER                   PIC X(101) VALUE SPACES.
004500*
004600 01  MPM-RPT-PATH-LINE.
004700     05  FILLER                   PIC X(17) VALUE
004800         "  CRITICAL PATH: ".
004900     05  RL-CRIT-PATH-TXT         PIC X(110).
005000     05  FILLER                   PIC X(05) VALUE SPACES.
005100*
005200 01  MPM-RPT-TABLETITLE-LINE.
005300     05  FILLER                   PIC X(51) VALUE
005400         "TASK SUMMARY TABLE  (SORTED BY EARLIEST START DATE)".
005500     05  FILLER                   PIC X(81) VALUE SPACES.
005600*
005700 01  MPM-RPT-COLHDR-LINE.
005800     05  FILLER                   PIC X(59) VALUE
005900         "TASK        DURATION      EST       LST     SLACK  CRITI
006000-        "CAL".
006100     05  FILLER                   PIC X(73) VALUE SPACES.
006200*
006300 01  MPM-RPT-DETAIL-LINE.
006400     05  RL-TASK                  PIC X(10).
006500*                                 TASK NAME
006600     05  FILLER                   PIC X(01) VALUE SPACE.
006700     05  RL-DUR                   PIC ZZ,ZZ9.99.
006800*                                 DURATION, 2 DECIMALS
006900     05  FILLER                   PIC X(01) VALUE SPACE.
007000     05  RL-EST                   PIC ZZ,ZZ9.99.
007100*                                 EARLIEST START, 2 DECIMALS
007200     05  FILLER                   PIC X(01) VALUE SPACE.
007300     05  RL-LST                   PIC ZZ,ZZ9.99.
007400*                                 LATEST START, 2 DECIMALS
007500     05  FILLER                   PIC X(01) VALUE SPACE.
007600     05  RL-SLACK                 PIC ZZ,ZZ9.99.
007700*                                 TOTAL SLACK, 2 DECIMALS
007800     05  FILLER                   PIC X(03) VALUE SPACES.
007900     05  RL-CRIT                  PIC X(03).
008000*                                 "YES" OR "NO ", SEE B2
008100     05  FILLER                   PIC X(76) VALUE SPACES.
