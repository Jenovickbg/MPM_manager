000100*----------------------------------------------------------------*
000200* MPMTREC.cpy
000300* TASKS INPUT RECORD - ONE PER PROJECT TASK.  FIXED LENGTH 119
000400* BYTES, AS CARRIED BY THE UPSTREAM PLANNING EXTRACT.  FIELD
000500* WIDTHS ARE GOVERNED BY THAT EXTRACT AND LEAVE NO SPARE BYTES.
000600*----------------------------------------------------------------*
000700*  08/03/1988  RKT  MPM-0001  INITIAL VERSION
000800*----------------------------------------------------------------*
000900 01  MPM-TASK-RECORD.
001000     05  MT-TASK-NAME             PIC X(10).
001100*                                 TASK IDENTIFIER, LEFT-JUSTIFIED
001200     05  MT-TASK-DUR              PIC 9(05)V99.
001300*                                 TASK DURATION, TIME UNITS
001400     05  MT-PRED-COUNT            PIC 9(02).
001500*                                 NUMBER OF PREDECESSORS PRESENT
001600     05  MT-PRED-NAME             PIC X(10)
001700                                   OCCURS 10 TIMES.
001800*                                 PREDECESSOR TASK NAMES - ONLY
001900*                                 THE FIRST MT-PRED-COUNT ENTRIES
002000*                                 ARE SIGNIFICANT
