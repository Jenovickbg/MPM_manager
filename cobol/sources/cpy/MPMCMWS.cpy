000100*----------------------------------------------------------------*
000200* MPMCMWS.cpy
000300* COMMON WORK AREA - SHARED BY EVERY PROGRAM IN THE MPM
000400* PROJECT SCHEDULING APPLICATION.  COPY UNDER A 01 WK-C-COMMON
000500* GROUP IN WORKING-STORAGE, THE SAME WAY THE SHOP'S OTHER
000600* APPLICATIONS SHARE ASCMWS.
000700*----------------------------------------------------------------*
000800*  09/03/1988  RKT  MPM-0001  INITIAL VERSION
000900*----------------------------------------------------------------*
001000     05  WK-C-FILE-STATUS        PIC X(02)  VALUE SPACES.
001100         88  WK-C-SUCCESSFUL                VALUE "00".
001200         88  WK-C-END-OF-FILE               VALUE "10".
001300         88  WK-C-RECORD-NOT-FOUND          VALUE "23".
001400     05  WK-C-PROGRAM-ID          PIC X(08)  VALUE SPACES.
001500     05  FILLER                  PIC X(10)  VALUE SPACES.
