000100*----------------------------------------------------------------*
000200* MPMLINK.cpy
000300* COMMAREA SHARED BY THE MPM SCHEDULING PROGRAMS - MPMDRV0 OWNS
000400* THE STORAGE, MPMVTSK/MPMCALC/MPMRPT RECEIVE IT IN THEIR
000500* LINKAGE SECTION.  HOLDS THE IN-MEMORY TASK WORK TABLE (THE
000600* "INTERNAL TASK WORK ENTRY" LAYOUT) PLUS THE CONTROL FIELDS
000700* PASSED BETWEEN THE VALIDATOR, THE CALCULATOR AND THE REPORT
000800* BUILDER.
000900*----------------------------------------------------------------*
001000*  10/03/1988  RKT  MPM-0001  INITIAL VERSION
001100*  18/11/1988  RKT  MPM-0004  ADDED WT-DATE-BLOCK-X DUMP VIEW
001200*                             FOR THE ABEND WALKBACK LISTING
001300*  19/07/1991  RKT  MPM-0006  ADDED WT-PRED-NAME SO MPMVTSK CAN
001400*                             HOLD THE RAW PREDECESSOR NAMES LONG
001500*                             ENOUGH TO RESOLVE THEM TO SUBSCRIPTS
001600*                             WHILE EDITING RULE V5 - COMPANION
001610*                             CHANGE TO MPM-0009 IN MPMVTSK.
001700*  14/09/1998  PKS  MPM-0008  NAMED THE WHOLE-ENTRY REDEFINES
001800*                             ITEM MPM-TASK-ENTRY-X INSTEAD OF
001900*                             LEAVING IT FILLER SO MPMRPT CAN
002000*                             MOVE IT DURING ITS TABLE SORT.
002010*  2012-06-14  DCL  MPM-0032  DATA ADMINISTRATION AUDIT FOUND
002020*                             THAT ONCE MT-TASK-DUR (ZONED, ON
002030*                             THE TASKS FILE) IS MOVED INTO THE
002040*                             PACKED WT-DUR BELOW, A NUMERIC
002050*                             TEST ON WT-DUR CAN NO LONGER TELL
002060*                             A BAD INPUT VALUE FROM A GOOD ONE
002061*                             - THE MOVE ALWAYS LEAVES A
002062*                             SYNTACTICALLY VALID PACKED FIELD.
002063*                             ADDED WT-DUR-VALID BELOW, SET BY
002064*                             MPMDRV0 FROM A NUMERIC TEST ON THE
002065*                             RAW MT-TASK-DUR AT LOAD TIME,
002066*                             BEFORE THE MOVE.  MPMVTSK NOW
002067*                             EDITS RULE V3 OFF THIS FLAG
002068*                             INSTEAD OF OFF WT-DUR ITSELF.
002100*----------------------------------------------------------------*
002200 01  MPM-LINK-AREA.
002300     05  MPM-TASK-COUNT           PIC 9(03) COMP.
002400*                                 NUMBER OF TASKS LOADED
002500     05  FILLER                   PIC X(01).
002600*
002700*------------------ TASK WORK TABLE ------------------------------
002800     05  MPM-TASK-TABLE.
002900         10  MPM-TASK-ENTRY OCCURS 100 TIMES
003000                            INDEXED BY MPM-TASK-IDX.
003100             15  WT-NAME          PIC X(10).
003200*                                 TASK NAME
003300             15  WT-DUR           PIC S9(05)V99 COMP-3.
003400*                                 DURATION, TIME UNITS
003410             15  WT-DUR-VALID     PIC X(01).
003420                 88  WT-DUR-IS-VALID           VALUE "Y".
003430                 88  WT-DUR-IS-INVALID         VALUE "N".
003440*                                 SET BY MPMDRV0 FROM A NUMERIC
003450*                                 TEST ON THE RAW MT-TASK-DUR
003460*                                 BEFORE IT IS MOVED INTO THE
003470*                                 PACKED WT-DUR ABOVE - SEE
003480*                                 MPM-0032.  RULE V3 IN MPMVTSK
003490*                                 EDITS THIS, NOT WT-DUR.
003500             15  WT-DATE-BLOCK.
003600                 20  WT-EST       PIC S9(07)V99 COMP-3.
003700*                                 EARLIEST START (DATE AU PLUS TOT)
003800                 20  WT-LST       PIC S9(07)V99 COMP-3.
003900*                                 LATEST START (DATE AU PLUS TARD)
004000                 20  WT-SLACK     PIC S9(07)V99 COMP-3.
004100*                                 TOTAL SLACK, LST MINUS EST
004200             15  WT-DATE-BLOCK-X  REDEFINES WT-DATE-BLOCK
004300                                   PIC X(15).
004400*                                 RAW DUMP VIEW OF THE DATE BLOCK
004500*                                 FOR THE ABEND WALKBACK LISTING
004600             15  WT-CRIT          PIC X(01).
004700                 88  WT-IS-CRITICAL           VALUE "Y".
004800                 88  WT-NOT-CRITICAL          VALUE "N".
004900             15  WT-IN-DEG        PIC 9(03) COMP.
005000*                                 WORKING UNPROCESSED-PREDECESSOR
005100*                                 COUNT FOR THE FORWARD PASS
005200             15  WT-PRED-CNT      PIC 9(02) COMP.
005300*                                 NUMBER OF PREDECESSORS CARRIED
005400*                                 BELOW - ONLY THE FIRST
005500*                                 WT-PRED-CNT ENTRIES ARE USED
005600             15  WT-PRED-NAME     PIC X(10)
005700                                   OCCURS 10 TIMES.
005800*                                 PREDECESSOR NAMES AS READ FROM
005900*                                 THE TASKS FILE - MPMVTSK USES
006000*                                 THESE TO RESOLVE WT-PRED-IDX
006100*                                 BELOW WHILE EDITING RULE V5
006200             15  WT-PRED-IDX      PIC 9(03) COMP
006300                                   OCCURS 10 TIMES.
006400*                                 SUBSCRIPTS OF THE PREDECESSOR
006500*                                 ENTRIES IN THIS SAME TABLE, SET
006600*                                 BY MPMVTSK - MPMCALC USES ONLY
006700*                                 THIS ARRAY, NEVER WT-PRED-NAME
006800             15  FILLER           PIC X(01).
006900     05  MPM-TASK-TABLE-X         REDEFINES MPM-TASK-TABLE.
007000         10  MPM-TASK-ENTRY-X     PIC X(156) OCCURS 100 TIMES.
007100*                                 RAW WHOLE-ENTRY DUMP VIEW USED
007200*                                 BY THE STABLE INSERTION SORT IN
007300*                                 MPMRPT TO MOVE ONE ENTRY AT A
007310*                                 TIME WHILE OPENING UP ITS SLOT
007400*
007500*------------------ VALIDATOR RESULT -----------------------------
007600     05  MPM-VALID-STATUS         PIC X(01).
007700         88  MPM-VALID-OK                     VALUE "Y".
007800         88  MPM-VALID-ERROR                  VALUE "N".
007900     05  MPM-VALID-MESSAGE        PIC X(70).
008000*                                 VALIDATION ERROR TEXT, SEE
008100*                                 BUSINESS RULES V1-V5
008200*
008300*------------------ CALCULATOR RESULT ----------------------------
008400     05  MPM-PROJECT-DUR          PIC S9(07)V99 COMP-3.
008500*                                 OVERALL PROJECT DURATION
008600     05  MPM-CRIT-COUNT           PIC 9(03) COMP.
008700*                                 NUMBER OF CRITICAL TASKS
008800     05  MPM-CRIT-PATH            PIC X(1400).
008900*                                 CRITICAL TASK NAMES, EST ORDER,
009000*                                 JOINED BY " -> " - SEE B3
009100     05  MPM-CRIT-PATH-TBL        REDEFINES MPM-CRIT-PATH.
009200         10  MPM-CRIT-PATH-SEG    PIC X(14) OCCURS 100 TIMES.
009300*                                 ONE SEGMENT PER CRITICAL TASK,
009400*                                 BUILT BY MPMCALC, ONE ENTRY AT
009500*                                 A TIME, BEFORE BEING SQUEEZED
009600*                                 INTO MPM-CRIT-PATH
009700     05  FILLER                   PIC X(04).
